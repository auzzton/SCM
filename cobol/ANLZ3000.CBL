000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ANLZ3000.
000400 AUTHOR.        R P KOWALSKI.
000500 INSTALLATION.  MIDLAND DISTRIBUTION SERVICES.
000600 DATE-WRITTEN.  07/22/1995.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    ANLZ3000 - MONTH-END ANALYTICS SUMMARY
001200*
001300*    COUNTS RECORDS ON ORDMAST, PRODMAST, SUPPMAST, AND USRMAST
001400*    FOR THE MONTH-END MANAGEMENT PACKAGE.  USRMAST IS THE
001500*    SYSTEM-ACCOUNTS FILE MAINTAINED BY THE ONLINE GROUP -- THIS
001600*    RUN READS IT ONLY TO COUNT RECORDS, IT HAS NO INTEREST IN
001700*    ANY ACCOUNT FIELD, SO THE RECORD IS CARRIED AS AN OPAQUE
001800*    BUFFER.
001900*
002000*    ANL-TOTAL-REVENUE ON THE PRINTED LINE IS A FIXED FIGURE
002100*    SUPPLIED BY THE FINANCE OFFICE EACH MONTH (SEE THE REMARKS
002200*    AT 500-PRINT-ANALYTICS-LINE) -- IT IS NOT AN ACCUMULATION
002300*    OF ORDMAST, WHICH HAS NO RELIABLE REVENUE-RECOGNITION DATE
002400*    TO SUM AGAINST.
002500*
002600*    AMENDMENT HISTORY
002700*    -----------------
002800*    07/22/1995  RPK  ORIGINAL VERSION.
002900*    09/08/1998  LMT  Y2K REVIEW -- NO DATE FIELDS ON THIS
003000*                     REPORT, NO CHANGE REQUIRED.
003100*    04/02/2003  DMS  CHANGED ALL COUNTERS TO COMP PER SHOP
003200*                     STANDARD WS-411 (REQUEST CR-2240).
003210*    07/14/2011  TWB  WIDENED PRODUCT-FILE-RECORD FROM 283 TO
003220*                     303 BYTES -- PRODMAST'S TRUE RECORD LENGTH,
003230*                     FOUND WHILE CHASING THE SAME SHORTFALL IN
003240*                     ORDS2000 (REQUEST CR-3318).  THIS RUN NEVER
003250*                     LOOKS AT A FIELD INSIDE THE BUFFER, BUT THE
003260*                     RECORD LENGTH HAS TO MATCH THE FILE'S.
003270*    07/14/2011  TWB  RESTATED WS-ITEM-SKIP-COUNT AND WS-ITEM-
003280*                     SKIP-SUB AS STANDALONE 77-LEVEL ITEMS
003290*                     INSTEAD OF ELEMENTS OF COUNTER-FIELDS, PER
003295*                     THE SHOP STANDARDS REVIEW (REQUEST CR-3320).
003300******************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800*
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300*
004400 FILE-CONTROL.
004500*
004600     SELECT ORDMAST  ASSIGN TO "ORDMAST"
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT PRODMAST ASSIGN TO "PRODMAST"
004900                     ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT SUPPMAST ASSIGN TO "SUPPMAST"
005100                     ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT USRMAST  ASSIGN TO "USRMAST"
005300                     ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT ANLZRPT  ASSIGN TO "ANLZRPT"
005500                     ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  ORDMAST.
006200*
006300 COPY "Cobol-Copy-Ordmast.cpy".
007100*
007200 FD  PRODMAST.
007300*
007400 01  PRODUCT-FILE-RECORD             PIC X(303).                   CR3318
007500*
007600 FD  SUPPMAST.
007700*
007800 01  SUPPLIER-FILE-RECORD            PIC X(446).
007900*
008000 FD  USRMAST.
008100*
008200 01  USER-ACCOUNT-RECORD             PIC X(80).
008300*
008400 FD  ANLZRPT.
008500*
008600 01  PRINT-AREA                      PIC X(132).
008700*
008800 WORKING-STORAGE SECTION.
008900*
008910 77  WS-ITEM-SKIP-COUNT          PIC S9(4)   COMP    VALUE ZERO.   CR3320
008920 77  WS-ITEM-SKIP-SUB            PIC S9(4)   COMP    VALUE ZERO.   CR3320
008930*
009000 01  SWITCHES.
009100     05  ORDMAST-EOF-SWITCH          PIC X   VALUE "N".
009200         88  ORDMAST-EOF                     VALUE "Y".
009300     05  PRODMAST-EOF-SWITCH         PIC X   VALUE "N".
009400         88  PRODMAST-EOF                    VALUE "Y".
009500     05  SUPPMAST-EOF-SWITCH         PIC X   VALUE "N".
009600         88  SUPPMAST-EOF                    VALUE "Y".
009700     05  USRMAST-EOF-SWITCH          PIC X   VALUE "N".
009800         88  USRMAST-EOF                     VALUE "Y".
009900*
010000 01  COUNTER-FIELDS.                                              CR2240
010100     05  WS-TOTAL-ORDERS             PIC S9(7)   COMP    VALUE ZERO.
010200     05  WS-TOTAL-PRODUCTS           PIC S9(7)   COMP    VALUE ZERO.
010300     05  WS-TOTAL-SUPPLIERS          PIC S9(7)   COMP    VALUE ZERO.
010400     05  WS-TOTAL-USERS              PIC S9(7)   COMP    VALUE ZERO.
010700*
010800 01  COUNTER-FIELDS-REDEFINE REDEFINES COUNTER-FIELDS.
010900     05  WS-TOTAL-ORDERS-BYTES       PIC X(02).
011000     05  FILLER                      PIC X(14).                   CR3320
011100*
011200 01  REVENUE-FIGURE-FIELDS.
011300     05  WS-TOTAL-REVENUE            PIC S9(9)V99 COMP-3
011400                                      VALUE 150000.00.
011500*
011600 01  REVENUE-FIGURE-REDEFINE REDEFINES REVENUE-FIGURE-FIELDS.
011700     05  WS-TOTAL-REVENUE-BYTES      PIC X(06).
011800*
011900 COPY "Cobol-Copy-Anlstat.cpy".
012000*
012100 PROCEDURE DIVISION.
012200*
012300 000-BUILD-ANALYTICS-SUMMARY.
012400*
012500     OPEN INPUT  ORDMAST
012600                 PRODMAST
012700                 SUPPMAST
012800                 USRMAST
012900          OUTPUT ANLZRPT.
013000     PERFORM 100-COUNT-ORDERS
013100         UNTIL ORDMAST-EOF.
013200     PERFORM 200-COUNT-PRODUCTS
013300         UNTIL PRODMAST-EOF.
013400     PERFORM 300-COUNT-SUPPLIERS
013500         UNTIL SUPPMAST-EOF.
013600     PERFORM 400-COUNT-USERS
013700         UNTIL USRMAST-EOF.
013800     PERFORM 500-PRINT-ANALYTICS-LINE.
013900     CLOSE ORDMAST
014000           PRODMAST
014100           SUPPMAST
014200           USRMAST
014300           ANLZRPT.
014400     STOP RUN.
014500*
014600 100-COUNT-ORDERS.
014700*
014800     READ ORDMAST
014900         AT END
015000             SET ORDMAST-EOF TO TRUE.
015100     IF NOT ORDMAST-EOF
015200         ADD 1 TO WS-TOTAL-ORDERS
015300         PERFORM 110-SKIP-ORDER-ITEM-LINES.
015400*
015500 110-SKIP-ORDER-ITEM-LINES.
015600*
015700     MOVE ORD-ITEM-COUNT TO WS-ITEM-SKIP-COUNT.
015800     PERFORM 120-READ-AND-SKIP-ITEM
015900         VARYING WS-ITEM-SKIP-SUB FROM 1 BY 1
016000         UNTIL WS-ITEM-SKIP-SUB > WS-ITEM-SKIP-COUNT.
016100*
016200 120-READ-AND-SKIP-ITEM.
016300*
016400     READ ORDMAST
016500         AT END
016600             SET ORDMAST-EOF TO TRUE.
016700*
016800 200-COUNT-PRODUCTS.
016900*
017000     READ PRODMAST
017100         AT END
017200             SET PRODMAST-EOF TO TRUE.
017300     IF NOT PRODMAST-EOF
017400         ADD 1 TO WS-TOTAL-PRODUCTS.
017500*
017600 300-COUNT-SUPPLIERS.
017700*
017800     READ SUPPMAST
017900         AT END
018000             SET SUPPMAST-EOF TO TRUE.
018100     IF NOT SUPPMAST-EOF
018200         ADD 1 TO WS-TOTAL-SUPPLIERS.
018300*
018400 400-COUNT-USERS.
018500*
018600     READ USRMAST
018700         AT END
018800             SET USRMAST-EOF TO TRUE.
018900     IF NOT USRMAST-EOF
019000         ADD 1 TO WS-TOTAL-USERS.
019100*
019200 500-PRINT-ANALYTICS-LINE.
019300*
019400     MOVE WS-TOTAL-ORDERS        TO ANL-TOTAL-ORDERS.
019500     MOVE WS-TOTAL-PRODUCTS      TO ANL-TOTAL-PRODUCTS.
019600     MOVE WS-TOTAL-SUPPLIERS     TO ANL-TOTAL-SUPPLIERS.
019700     MOVE WS-TOTAL-USERS         TO ANL-TOTAL-USERS.
019800     MOVE WS-TOTAL-REVENUE       TO ANL-TOTAL-REVENUE.
019900     MOVE ANALYTICS-SUMMARY-LINE TO PRINT-AREA.
020000     WRITE PRINT-AREA AFTER ADVANCING PAGE.
020100*
