000100******************************************************************
000200*    ANLSTAT - ANALYTICS SUMMARY REPORT LINE LAYOUT
000300*
000400*    ONE LINE PER RUN OF ANLZ3000.  ANL-TOTAL-REVENUE IS A
000500*    FIXED FIGURE, NOT AN ACCUMULATOR -- SEE THE REMARKS IN
000600*    ANLZ3000 500-PRINT-ANALYTICS-LINE.
000700*
000800*    07/22/1995  RPK  ORIGINAL LAYOUT FOR ANLZ3000.
000900*    09/08/1998  LMT  Y2K REVIEW -- NO DATE FIELDS ON THIS
001000*                     LINE, NO CHANGE REQUIRED.
001100******************************************************************
001200*
001300 01  ANALYTICS-SUMMARY-LINE.
001400     05  FILLER                      PIC X(02)   VALUE SPACE.
001500     05  ANL-TOTAL-ORDERS            PIC ZZZ,ZZZ,ZZ9.
001600     05  FILLER                      PIC X(03)   VALUE SPACE.
001700     05  ANL-TOTAL-PRODUCTS          PIC ZZZ,ZZZ,ZZ9.
001800     05  FILLER                      PIC X(03)   VALUE SPACE.
001900     05  ANL-TOTAL-SUPPLIERS         PIC ZZZ,ZZZ,ZZ9.
002000     05  FILLER                      PIC X(03)   VALUE SPACE.
002100     05  ANL-TOTAL-USERS             PIC ZZZ,ZZZ,ZZ9.
002200     05  FILLER                      PIC X(03)   VALUE SPACE.
002300     05  ANL-TOTAL-REVENUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
002400     05  FILLER                      PIC X(57)   VALUE SPACE.
002500*
