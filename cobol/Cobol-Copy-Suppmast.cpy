000100******************************************************************
000200*    SUPPMAST - VENDOR SUPPLIER MASTER RECORD LAYOUT
000300*
000400*    ONE RECORD PER SUPPLIER.  CARRIES CONTACT AND ADDRESS DATA
000500*    ONLY -- NO PRICING OR CALCULATION FIELDS LIVE HERE.  JOINED
000600*    BY PRD-SUPPLIER-ID ON THE PRODUCT MASTER AND BY
000700*    ORD-SUPPLIER-ID ON THE ORDER MASTER.
000800*
000900*    11/02/1989  JH   ORIGINAL LAYOUT FOR SUPL1000/ORDC1000.
001000*    06/19/1993  RPK  ADDED SUP-STATUS SWITCH PER PURCHASING
001100*                     REQUEST PO-1133 (SOME SUPPLIERS DROPPED
001200*                     BUT RECORD KEPT FOR ORDER HISTORY).
001300*    09/08/1998  LMT  Y2K REVIEW -- NO DATE FIELDS ON THIS
001400*                     RECORD, NO CHANGE REQUIRED.
001410*    03/22/2011  TWB  DROPPED SUP-STATUS -- PURCHASING RETIRED THE
001420*                     VENDOR-HOLD PROCESS AND NO PROGRAM TESTED THE
001430*                     FLAG EXCEPT THE PRINTED LISTING.  BYTE FOLDED
001440*                     BACK INTO FILLER (REQUEST CR-3312).
001500******************************************************************
001600*
001700 01  SUPPLIER-MASTER-RECORD.
001800     05  SUP-ID                      PIC X(36).
001900     05  SUP-NAME                    PIC X(100).
002000     05  SUP-CONTACT                 PIC X(100).
002100     05  SUP-ADDRESS                 PIC X(200).
002500     05  SUP-ID-SPLIT REDEFINES SUP-ID.
002600         10  SUP-ID-PREFIX           PIC X(08).
002700         10  SUP-ID-REMAINDER        PIC X(28).
002800     05  FILLER                      PIC X(10).
002900*
