000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    PRDL1000.
000400 AUTHOR.        J HARTLEY.
000500 INSTALLATION.  MIDLAND DISTRIBUTION SERVICES.
000600 DATE-WRITTEN.  11/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    PRDL1000 - PRODUCT CATALOG LISTING / LOW-STOCK DETECTION
001200*
001300*    SEQUENTIAL READ OF PRODMAST.  WHEN WS-FILTER-SUPPLIER-ID IS
001400*    NOT SPACE, ONLY PRODUCTS TIED TO THAT SUPPLIER ARE LISTED;
001500*    OTHERWISE EVERY PRODUCT IS LISTED.  EACH LINE IS FLAGGED
001600*    LOW STOCK WHEN PRD-QUANTITY <= PRD-MIN-STOCK.  NO TOTALS
001700*    ARE ACCUMULATED HERE -- DASH3000 DOES THAT OVER THE WHOLE
001800*    FILE FOR THE DASHBOARD REPORT.
001900*
002000*    AMENDMENT HISTORY
002100*    -----------------
002200*    11/02/1989  JH   ORIGINAL VERSION (UNFILTERED LISTING ONLY).
002300*    06/19/1993  RPK  ADDED WS-FILTER-SUPPLIER-ID PARAMETER CARD
002400*                     PER PURCHASING REQUEST PO-1133 SO BUYERS
002500*                     CAN PULL ONE VENDOR'S CATALOG.
002600*    02/11/1996  RPK  ADDED THE LOW-STOCK COLUMN AND PRD-SKU TO
002700*                     THE PRINT LINE.
002800*    09/08/1998  LMT  Y2K REVIEW -- NO DATE FIELDS ON THIS
002900*                     RECORD, NO CHANGE REQUIRED.
003000*    04/02/2003  DMS  CHANGED PAGE-COUNT, LINE-COUNT AND
003100*                     PRODUCT-COUNT TO COMP PER SHOP STANDARD
003200*                     WS-411 (REQUEST CR-2240).
003210*    07/14/2011  TWB  RESTATED PAGE-COUNT AND LINE-COUNT AS
003220*                     STANDALONE 77-LEVEL ITEMS INSTEAD OF
003230*                     ELEMENTS OF PRINT-FIELDS -- SHOP STANDARDS
003240*                     REVIEW CALLS FOR SCALAR WORK FIELDS TO BE
003250*                     DECLARED 77 WHEN THEY DO NOT NEED A GROUP
003260*                     (REQUEST CR-3320).
003300******************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800*
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300*
004400 FILE-CONTROL.
004500*
004600     SELECT PRODMAST ASSIGN TO "PRODMAST"
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT FILTCARD ASSIGN TO "FILTCARD"
004900                     ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT PRODRPT  ASSIGN TO "PRODRPT"
005100                     ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  PRODMAST.
005800*
005900 COPY "Cobol-Copy-Prodmast.cpy".
006000*
006100 FD  FILTCARD.
006200*
006300 01  FILTER-CARD-RECORD.
006400     05  FC-SUPPLIER-ID          PIC X(36).
006500     05  FILLER                  PIC X(44).
006600*
006700 FD  PRODRPT.
006800*
006900 01  PRINT-AREA                 PIC X(132).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007210 77  PAGE-COUNT              PIC S9(3)   COMP    VALUE ZERO.       CR3320
007220 77  LINE-COUNT              PIC S9(3)   COMP    VALUE +99.        CR3320
007230*
007300 01  SWITCHES.
007400     05  PRODMAST-EOF-SWITCH    PIC X   VALUE "N".
007500         88  PRODMAST-EOF               VALUE "Y".
007600     05  FILTCARD-EOF-SWITCH    PIC X   VALUE "N".
007700         88  FILTCARD-EOF               VALUE "Y".
007800     05  SUPPLIER-MATCH-SWITCH  PIC X   VALUE "Y".
007900         88  SUPPLIER-MATCHES           VALUE "Y".
008000*
008100 01  FILTER-FIELDS.
008200     05  WS-FILTER-SUPPLIER-ID  PIC X(36)   VALUE SPACE.          PO1133  
008300*
008400 01  PRINT-FIELDS.
008600     05  LINES-ON-PAGE       PIC S9(3)   COMP    VALUE +55.
008800     05  PRODUCT-COUNT       PIC S9(7)   COMP    VALUE ZERO.      CR2240
008900     05  LOW-STOCK-COUNT     PIC S9(7)   COMP    VALUE ZERO.
009000*
009100 01  CURRENT-DATE-FIELDS.
009200     05  CD-YY               PIC 99.
009300     05  CD-MONTH            PIC 99.
009400     05  CD-DAY              PIC 99.
009500*
009600 01  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE-FIELDS.
009700     05  CDN-YEAR-MONTH-DAY  PIC 9(6).
009800*
009900 01  HEADING-LINE-1.
010000     05  FILLER              PIC X(7)    VALUE "DATE:  ".
010100     05  HL1-MONTH           PIC 9(2).
010200     05  FILLER              PIC X(1)    VALUE "/".
010300     05  HL1-DAY             PIC 9(2).
010400     05  FILLER              PIC X(1)    VALUE "/".
010500     05  HL1-YEAR            PIC 9(4).
010600     05  FILLER              PIC X(15)   VALUE SPACE.
010700     05  FILLER              PIC X(20)   VALUE "PRODUCT CATALOG LIS".
010800     05  FILLER              PIC X(20)   VALUE "TING                ".
010900     05  FILLER              PIC X(12)   VALUE "      PAGE: ".
011000     05  HL1-PAGE-NUMBER     PIC ZZZ9.
011100     05  FILLER              PIC X(44)   VALUE SPACE.
011200*
011300 01  HEADING-LINE-2.
011400     05  FILLER              PIC X(10)   VALUE "PRODUCT ID".
011500     05  FILLER              PIC X(2)    VALUE SPACE.
011600     05  FILLER              PIC X(20)   VALUE "PRODUCT NAME        ".
011700     05  FILLER              PIC X(12)   VALUE "SKU         ".
011800     05  FILLER              PIC X(9)    VALUE "ON-HAND  ".
011900     05  FILLER              PIC X(9)    VALUE "MIN STK  ".
012000     05  FILLER              PIC X(12)   VALUE "UNIT PRICE  ".
012100     05  FILLER              PIC X(4)    VALUE "LOW ".
012200     05  FILLER              PIC X(54)   VALUE SPACE.
012300*
012400 01  HEADING-LINE-2-R REDEFINES HEADING-LINE-2.
012500     05  FILLER              PIC X(10).
012600     05  FILLER              PIC X(2).
012700     05  HL2-NAME-TITLE      PIC X(20).
012800     05  FILLER              PIC X(100).
012900*
013000 01  PRODUCT-LINE.
013100     05  PL-PRD-ID           PIC X(10).
013200     05  FILLER              PIC X(2)    VALUE SPACE.
013300     05  PL-PRD-NAME         PIC X(20).
013400     05  PL-PRD-SKU          PIC X(12).
013500     05  PL-PRD-QUANTITY     PIC ---,ZZ9.
013600     05  FILLER              PIC X(2)    VALUE SPACE.
013700     05  PL-PRD-MIN-STOCK    PIC ---,ZZ9.
013800     05  FILLER              PIC X(2)    VALUE SPACE.
013900     05  PL-PRD-PRICE        PIC Z,ZZZ,ZZ9.99-.
014000     05  FILLER              PIC X(2)    VALUE SPACE.
014100     05  PL-LOW-STOCK-MSG    PIC X(4).
014200     05  FILLER              PIC X(51)   VALUE SPACE.
014300*
014400 01  TOTAL-LINE.
014500     05  FILLER              PIC X(23)      VALUE SPACE.
014600     05  FILLER              PIC X(20)      VALUE "TOTAL PRODUCTS . . .".
014700     05  TL-PRODUCT-COUNT    PIC ZZZ,ZZ9.
014800     05  FILLER              PIC X(5)       VALUE SPACE.
014900     05  FILLER              PIC X(20)      VALUE "LOW STOCK COUNT . . ".
015000     05  TL-LOW-STOCK-COUNT  PIC ZZZ,ZZ9.
015100     05  FILLER              PIC X(50)      VALUE SPACE.
015200*
015300 PROCEDURE DIVISION.
015400*
015500 000-LIST-PRODUCT-CATALOG.
015600*
015700     OPEN INPUT  PRODMAST
015800                 FILTCARD
015900          OUTPUT PRODRPT.
016000     PERFORM 110-READ-FILTER-CARD.
016100     PERFORM 100-FORMAT-REPORT-HEADING.
016200     PERFORM 200-PROCESS-PRODUCT-RECORD
016300         WITH TEST AFTER
016400         UNTIL PRODMAST-EOF.
016500     PERFORM 500-PRINT-TOTAL-LINE.
016600     CLOSE PRODMAST
016700           FILTCARD
016800           PRODRPT.
016900     STOP RUN.
017000*
017100 100-FORMAT-REPORT-HEADING.
017200*
017300     ACCEPT CURRENT-DATE-FIELDS FROM DATE.
017400     MOVE CD-MONTH   TO HL1-MONTH.
017500     MOVE CD-DAY     TO HL1-DAY.
017600     MOVE 19         TO HL1-YEAR (1:2).
017700     MOVE CD-YY      TO HL1-YEAR (3:2).
017800*
017900 110-READ-FILTER-CARD.
018000*
018100     READ FILTCARD
018200         AT END
018300             SET FILTCARD-EOF TO TRUE.
018400     IF NOT FILTCARD-EOF
018500         MOVE FC-SUPPLIER-ID TO WS-FILTER-SUPPLIER-ID.
018600*
018700 200-PROCESS-PRODUCT-RECORD.
018800*
018900     PERFORM 210-READ-PRODUCT-RECORD.
019000     IF NOT PRODMAST-EOF
019100         PERFORM 220-EDIT-SUPPLIER-FILTER
019200         IF SUPPLIER-MATCHES
019300             PERFORM 230-TEST-LOW-STOCK
019400             PERFORM 300-PRINT-PRODUCT-LINE.
019500*
019600 210-READ-PRODUCT-RECORD.
019700*
019800     READ PRODMAST
019900         AT END
020000             SET PRODMAST-EOF TO TRUE.
020100*
020200 220-EDIT-SUPPLIER-FILTER.                                        PO1133  
020300*
020400     IF WS-FILTER-SUPPLIER-ID = SPACE
020500         SET SUPPLIER-MATCHES TO TRUE
020600     ELSE
020700         IF PRD-SUPPLIER-ID = WS-FILTER-SUPPLIER-ID
020800             SET SUPPLIER-MATCHES TO TRUE
020900         ELSE
021000             MOVE "N" TO SUPPLIER-MATCH-SWITCH.
021100*
021200 230-TEST-LOW-STOCK.                                              RPK0296 
021300*
021400     IF PRD-QUANTITY NOT > PRD-MIN-STOCK
021500         SET PRD-LOW-STOCK TO TRUE
021600         ADD 1 TO LOW-STOCK-COUNT
021700     ELSE
021800         SET PRD-STOCK-OK TO TRUE.
021900*
022000 300-PRINT-PRODUCT-LINE.
022100*
022200     IF LINE-COUNT > LINES-ON-PAGE
022300         PERFORM 330-PRINT-HEADING-LINES.
022400     MOVE PRD-ID             TO PL-PRD-ID.
022500     MOVE PRD-NAME           TO PL-PRD-NAME.
022600     MOVE PRD-SKU            TO PL-PRD-SKU.
022700     MOVE PRD-QUANTITY       TO PL-PRD-QUANTITY.
022800     MOVE PRD-MIN-STOCK      TO PL-PRD-MIN-STOCK.
022900     MOVE PRD-PRICE          TO PL-PRD-PRICE.
023000     IF PRD-LOW-STOCK
023100         MOVE "LOW " TO PL-LOW-STOCK-MSG
023200     ELSE
023300         MOVE SPACE TO PL-LOW-STOCK-MSG.
023400     MOVE PRODUCT-LINE       TO PRINT-AREA.
023500     PERFORM 350-WRITE-REPORT-LINE.
023600     ADD 1 TO PRODUCT-COUNT.
023700*
023800 330-PRINT-HEADING-LINES.
023900*
024000     ADD 1 TO PAGE-COUNT.
024100     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
024200     MOVE HEADING-LINE-1 TO PRINT-AREA.
024300     PERFORM 340-WRITE-PAGE-TOP-LINE.
024400     MOVE HEADING-LINE-2 TO PRINT-AREA.
024500     MOVE 2 TO LINE-COUNT.
024600     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
024700*
024800 340-WRITE-PAGE-TOP-LINE.
024900*
025000     WRITE PRINT-AREA AFTER ADVANCING PAGE.
025100     MOVE 1 TO LINE-COUNT.
025200*
025300 350-WRITE-REPORT-LINE.
025400*
025500     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
025600     ADD 1 TO LINE-COUNT.
025700*
025800 500-PRINT-TOTAL-LINE.
025900*
026000     MOVE PRODUCT-COUNT    TO TL-PRODUCT-COUNT.
026100     MOVE LOW-STOCK-COUNT  TO TL-LOW-STOCK-COUNT.
026200     MOVE TOTAL-LINE       TO PRINT-AREA.
026300     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
026400*
