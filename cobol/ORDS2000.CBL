000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ORDS2000.
000400 AUTHOR.        R P KOWALSKI.
000500 INSTALLATION.  MIDLAND DISTRIBUTION SERVICES.
000600 DATE-WRITTEN.  05/02/1990.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    ORDS2000 - PURCHASE ORDER STATUS UPDATE AND STOCK POSTING
001200*
001300*    CLASSIC OLD-MASTER/TRANSACTION/NEW-MASTER SEQUENTIAL UPDATE
001400*    OF ORDMAST, KEYED BY ORD-ID.  EACH ORDER ON ORDMAST IS A
001500*    HEADER LINE FOLLOWED BY ITS ORD-ITEM-COUNT LINE ITEMS --
001600*    THE HEADER CARRIES THE MATCH KEY, THE LINE ITEMS CARRY THE
001700*    PRODUCT-ID/QUANTITY PAIRS THE STOCK POSTING NEEDS, SO THE
001800*    WHOLE GROUP MOVES TOGETHER.  A TRANSACTION ON ORDUPD WITH
001900*    NO MATCHING HEADER IS REJECTED TO ERRTRAN; THE OLD GROUP
002000*    PASSES THROUGH UNCHANGED WHEN NO TRANSACTION MATCHES IT.
002100*
002200*    STOCK IS POSTED TO PRODMAST ONLY WHEN THE STATUS CHANGE
002300*    CROSSES THE COMPLETED BOUNDARY -- QUANTITY IS INCREASED, LINE
002400*    BY LINE, AS STOCK RECEIVED WHEN AN ORDER BECOMES COMPLETED,
002450*    AND THE RECEIPT IS REVERSED IF A COMPLETED ORDER IS LATER SET
002460*    BACK TO ANY OTHER STATUS.  ANY OTHER STATUS CHANGE (PENDING
002470*    TO CANCELLED AND BACK, FOR EXAMPLE) DOES NOT TOUCH STOCK ON
002480*    HAND.  PRODMAST HAS NO
002800*    INDEXED OR RELATIVE ORGANIZATION AVAILABLE TO THIS JOB, SO
002900*    IT IS LOADED ENTIRE INTO A WORKING-STORAGE TABLE, POSTED
003000*    THERE, AND RE-WRITTEN WHOLE AT THE END OF THE RUN.
003100*
003200*    AMENDMENT HISTORY
003300*    -----------------
003400*    05/02/1990  JH   ORIGINAL VERSION -- MODELLED ON THE
003500*                     WAREHOUSE OLD-MASTER/TRANSACTION UPDATE.
003600*    06/19/1993  RPK  REWORKED THE PRODUCT LOOKUP FROM A LINEAR
003700*                     SCAN TO SEARCH ALL (PURCHASING REQUEST
003800*                     PO-1133) -- PRODMAST MUST BE IN ASCENDING
003900*                     ID ORDER FOR THIS TO WORK.
004000*    02/11/1996  RPK  ADDED THE COMPLETED-BOUNDARY TEST AND THE
004100*                     LINE-ITEM STOCK POSTING -- STOCK WAS BEING
004200*                     POSTED AGAINST THE HEADER ONLY AND NEVER
004300*                     MOVED AGAINST THE ACTUAL ORDER LINES.
004400*    09/08/1998  LMT  Y2K REVIEW -- ORD-DATE IS A FULL ISO
004500*                     TIMESTAMP STRING SUPPLIED BY THE ONLINE
004600*                     SYSTEM, NO CHANGE REQUIRED.
004700*    04/02/2003  DMS  CHANGED ALL SUBSCRIPTS AND COUNTERS TO
004800*                     COMP PER SHOP STANDARD WS-411 (REQUEST
004900*                     CR-2240).
004910*    03/22/2011  TWB  WS-SIGN-FACTOR WAS BACKWARDS -- A COMPLETED
004920*                     ORDER WAS DRAWING STOCK DOWN INSTEAD OF
004930*                     RECEIVING IT, AND A COMPLETED ORDER SET BACK
004940*                     WAS ADDING TO STOCK INSTEAD OF REVERSING THE
004950*                     RECEIPT.  SWAPPED THE TWO MOVE VALUES IN
004960*                     300-PROCESS-MATCHED-ORDER (REQUEST CR-3312).
004970*    07/14/2011  TWB  100-LOAD-PRODUCT-TABLE WAS MOVING ONLY
004980*                     PRD-ID AND PRD-QUANTITY INTO THE TABLE, SO
004990*                     500-REWRITE-PRODUCT-MASTER WAS BLANKING OUT
004991*                     NAME, SKU, CATEGORY, PRICE, MIN-STOCK AND
004992*                     SUPPLIER-ID ON EVERY PRODUCT, EVERY RUN.
004993*                     NOW MOVES THE WHOLE PRODUCT-MASTER-RECORD
004994*                     INTO PTE-PRD-RECORD AT LOAD TIME.  ALSO
004995*                     WIDENED PTE-PRD-RECORD AND NEW-PRODUCT-
004996*                     MASTER-RECORD FROM 283 TO THE TRUE 303-BYTE
004997*                     PRODMAST RECORD LENGTH (REQUEST CR-3318).
005000******************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000*
006100 FILE-CONTROL.
006200*
006300     SELECT OLD-ORDMAST  ASSIGN TO "OLDORD"
006400                         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT ORDUPD       ASSIGN TO "ORDUPD"
006600                         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT NEW-ORDMAST  ASSIGN TO "NEWORD"
006800                         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT OLD-PRODMAST ASSIGN TO "PRODMAST"
007000                         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT NEW-PRODMAST ASSIGN TO "NEWPROD"
007200                         ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT ERRTRAN      ASSIGN TO "ERRTRAN"
007400                         ORGANIZATION IS LINE SEQUENTIAL
007500                         FILE STATUS IS ERRTRAN-FILE-STATUS.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000*
008100 FD  OLD-ORDMAST.
008200*
008300 01  OLD-ORDER-HEADER-RECORD.
008400     05  OOH-ORDER-ID                PIC X(36).
008500     05  OOH-SUPPLIER-ID             PIC X(36).
008600     05  OOH-ORDER-DATE              PIC X(26).
008700     05  OOH-STATUS                  PIC X(10).
008800         88  OOH-COMPLETED                   VALUE "COMPLETED".
008900     05  OOH-TOTAL-AMT               PIC S9(9)V99 COMP-3.
009000     05  OOH-ITEM-COUNT              PIC S9(4).
009100     05  FILLER                      PIC X(07).
009200 01  OLD-ORDER-ITEM-RECORD.
009300     05  OOI-ORDER-ID                PIC X(36).
009400     05  OOI-PRODUCT-ID              PIC X(36).
009500     05  OOI-QUANTITY                PIC S9(7).
009600     05  OOI-UNIT-PRICE              PIC S9(9)V99 COMP-3.
009700     05  FILLER                      PIC X(05).
009800*
009900 FD  ORDUPD.
010000*
010100 01  ORDER-UPDATE-TRANSACTION.
010200     05  ORU-ORDER-ID                PIC X(36).
010300     05  ORU-NEW-STATUS              PIC X(10).
010400     05  FILLER                      PIC X(04).
010500*
010600 FD  NEW-ORDMAST.
010700*
010800 COPY "Cobol-Copy-Ordmast.cpy".
010900*
011000 FD  OLD-PRODMAST.
011100*
011200 COPY "Cobol-Copy-Prodmast.cpy".
011300*
011400 FD  NEW-PRODMAST.
011500*
011600 01  NEW-PRODUCT-MASTER-RECORD      PIC X(303).
011700*
011800 FD  ERRTRAN.
011900*
012000 01  ERROR-TRANSACTION               PIC X(60).
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 01  SWITCHES.
012500     05  OLD-MASTER-EOF-SWITCH       PIC X   VALUE "N".
012600         88  OLD-MASTER-EOF                  VALUE "Y".
012700     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
012800         88  TRANSACTION-EOF                 VALUE "Y".
012900     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "Y".
013000         88  PRODUCT-FOUND                   VALUE "Y".
013100*
013200 01  FILE-STATUS-FIELDS.
013300     05  ERRTRAN-FILE-STATUS         PIC XX.
013400         88  ERRTRAN-SUCCESSFUL              VALUE "00".
013500*
013600 01  KEY-COMPARE-FIELDS.
013700     05  WS-MASTER-KEY               PIC X(36).
013800     05  WS-TRANSACTION-KEY          PIC X(36).
013900*
014000 01  ORDER-GROUP-WORK-FIELDS.
014100     05  WS-ORDER-ID                 PIC X(36).
014200     05  WS-SUPPLIER-ID              PIC X(36).
014300     05  WS-ORDER-DATE               PIC X(26).
014400     05  WS-OLD-STATUS               PIC X(10).
014500     05  WS-NEW-STATUS               PIC X(10).
014600     05  WS-TOTAL-AMT                PIC S9(9)V99 COMP-3.
014700     05  WS-ITEM-COUNT               PIC S9(4)   COMP.
014800     05  WS-SIGN-FACTOR              PIC S9(1)   COMP    VALUE ZERO.
014900*
015000 01  WS-ORDER-DATE-SPLIT REDEFINES WS-ORDER-DATE.
015100     05  WS-ORDER-DATE-CALENDAR      PIC X(10).
015200     05  WS-ORDER-DATE-CLOCK         PIC X(16).
015300*
015400 01  TABLE-CONTROL-FIELDS.                                        CR2240  
015500     05  PRODUCT-TABLE-COUNT         PIC S9(5)   COMP    VALUE ZERO.
015600     05  PRODUCT-TABLE-SUB           PIC S9(5)   COMP    VALUE ZERO.
015700     05  ORDER-ITEM-SUB              PIC S9(4)   COMP    VALUE ZERO.
015800     05  STOCK-POSTING-COUNT         PIC S9(7)   COMP    VALUE ZERO.
015900     05  REJECT-COUNT                PIC S9(7)   COMP    VALUE ZERO.
016000     05  UPDATE-COUNT                PIC S9(7)   COMP    VALUE ZERO.
016100*
016200 01  PRODUCT-TABLE.                                               PO1133  
016300     05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
016400             DEPENDING ON PRODUCT-TABLE-COUNT
016500             ASCENDING KEY IS PTE-PRD-ID
016600             INDEXED BY PTE-IDX.
016700         10  PTE-PRD-RECORD          PIC X(303).                  CR3318  
016800         10  PTE-PRD-FIELDS REDEFINES PTE-PRD-RECORD.
016900             15  PTE-PRD-ID              PIC X(36).
017000             15  FILLER                  PIC X(190).
017100             15  PTE-PRD-QUANTITY        PIC S9(7).
017200             15  FILLER                  PIC X(70).
017300*
017400 PROCEDURE DIVISION.
017500*
017600 000-UPDATE-ORDER-STATUS.
017700*
017800     OPEN INPUT  OLD-ORDMAST
017900                 ORDUPD
018000                 OLD-PRODMAST
018100          OUTPUT NEW-ORDMAST
018200                 NEW-PRODMAST
018300                 ERRTRAN.
018400     PERFORM 100-LOAD-PRODUCT-TABLE
018500         VARYING PRODUCT-TABLE-COUNT FROM 1 BY 1
018600         UNTIL OLD-PRODMAST-EOF.
018700     PERFORM 210-READ-OLD-ORDER-HEADER.
018800     PERFORM 220-READ-ORDER-TRANSACTION.
018900     PERFORM 200-PROCESS-MATCH-MERGE
019000         UNTIL OLD-MASTER-EOF AND TRANSACTION-EOF.
019100     PERFORM 500-REWRITE-PRODUCT-MASTER
019200         VARYING PRODUCT-TABLE-SUB FROM 1 BY 1
019300         UNTIL PRODUCT-TABLE-SUB > PRODUCT-TABLE-COUNT.
019400     CLOSE OLD-ORDMAST
019500           ORDUPD
019600           OLD-PRODMAST
019700           NEW-ORDMAST
019800           NEW-PRODMAST
019900           ERRTRAN.
020000     DISPLAY "ORDS2000 - ORDERS UPDATED        " UPDATE-COUNT.
020100     DISPLAY "ORDS2000 - STOCK POSTINGS MADE    " STOCK-POSTING-COUNT.
020200     DISPLAY "ORDS2000 - TRANSACTIONS REJECTED  " REJECT-COUNT.
020300     STOP RUN.
020400*
020500 100-LOAD-PRODUCT-TABLE.
020600*
020700     READ OLD-PRODMAST
020800         AT END
020900             SET OLD-PRODMAST-EOF TO TRUE
021000             SUBTRACT 1 FROM PRODUCT-TABLE-COUNT.
021100     IF NOT OLD-PRODMAST-EOF                                          CR3318  
021200         MOVE PRODUCT-MASTER-RECORD
021300                 TO PTE-PRD-RECORD (PRODUCT-TABLE-COUNT).
021400*
021500 200-PROCESS-MATCH-MERGE.
021600*
021700     IF OLD-MASTER-EOF
021800         MOVE HIGH-VALUES TO WS-MASTER-KEY
021900     ELSE
022000         MOVE OOH-ORDER-ID TO WS-MASTER-KEY.
022100     IF TRANSACTION-EOF
022200         MOVE HIGH-VALUES TO WS-TRANSACTION-KEY
022300     ELSE
022400         MOVE ORU-ORDER-ID TO WS-TRANSACTION-KEY.
022500     EVALUATE TRUE
022600         WHEN WS-MASTER-KEY = WS-TRANSACTION-KEY
022700              AND WS-MASTER-KEY NOT = HIGH-VALUES
022800             PERFORM 300-PROCESS-MATCHED-ORDER
022900             PERFORM 210-READ-OLD-ORDER-HEADER
023000             PERFORM 220-READ-ORDER-TRANSACTION
023100         WHEN WS-MASTER-KEY < WS-TRANSACTION-KEY
023200             PERFORM 330-COPY-UNMATCHED-ORDER
023300             PERFORM 210-READ-OLD-ORDER-HEADER
023400         WHEN OTHER
023500             PERFORM 340-REJECT-UNMATCHED-TRANSACTION
023600             PERFORM 220-READ-ORDER-TRANSACTION
023700     END-EVALUATE.
023800*
023900 210-READ-OLD-ORDER-HEADER.
024000*
024100     READ OLD-ORDMAST
024200         AT END
024300             SET OLD-MASTER-EOF TO TRUE.
024400     IF NOT OLD-MASTER-EOF
024500         MOVE OOH-ORDER-ID       TO WS-ORDER-ID
024600         MOVE OOH-SUPPLIER-ID    TO WS-SUPPLIER-ID
024700         MOVE OOH-ORDER-DATE     TO WS-ORDER-DATE
024800         MOVE OOH-STATUS         TO WS-OLD-STATUS
024900         MOVE OOH-TOTAL-AMT      TO WS-TOTAL-AMT
025000         MOVE OOH-ITEM-COUNT     TO WS-ITEM-COUNT.
025100*
025200 220-READ-ORDER-TRANSACTION.
025300*
025400     READ ORDUPD
025500         AT END
025600             SET TRANSACTION-EOF TO TRUE.
025700*
025800 300-PROCESS-MATCHED-ORDER.                                       RPK0296 
025900*
026000     MOVE ZERO TO WS-SIGN-FACTOR.
026100     MOVE ORU-NEW-STATUS TO WS-NEW-STATUS.
026200     IF WS-OLD-STATUS NOT = "COMPLETED "
026300         AND WS-NEW-STATUS = "COMPLETED "
026400         MOVE +1 TO WS-SIGN-FACTOR.
026500     IF WS-OLD-STATUS = "COMPLETED "
026600         AND WS-NEW-STATUS NOT = "COMPLETED "
026700         MOVE -1 TO WS-SIGN-FACTOR.
026800     ADD 1 TO UPDATE-COUNT.
026900     MOVE WS-NEW-STATUS TO ORD-STATUS.
027000     MOVE WS-ORDER-ID        TO ORD-ID.
027100     MOVE WS-SUPPLIER-ID     TO ORD-SUPPLIER-ID.
027200     MOVE WS-ORDER-DATE      TO ORD-DATE.
027300     MOVE WS-TOTAL-AMT       TO ORD-TOTAL-AMT.
027400     MOVE WS-ITEM-COUNT      TO ORD-ITEM-COUNT.
027500     WRITE ORDER-MASTER-RECORD.
027600     PERFORM 400-PROCESS-ORDER-ITEM-GROUP
027700         VARYING ORDER-ITEM-SUB FROM 1 BY 1
027800         UNTIL ORDER-ITEM-SUB > WS-ITEM-COUNT.
027900*
028000 330-COPY-UNMATCHED-ORDER.
028100*
028200     MOVE ZERO TO WS-SIGN-FACTOR.
028300     MOVE WS-ORDER-ID        TO ORD-ID.
028400     MOVE WS-SUPPLIER-ID     TO ORD-SUPPLIER-ID.
028500     MOVE WS-ORDER-DATE      TO ORD-DATE.
028600     MOVE WS-OLD-STATUS      TO ORD-STATUS.
028700     MOVE WS-TOTAL-AMT       TO ORD-TOTAL-AMT.
028800     MOVE WS-ITEM-COUNT      TO ORD-ITEM-COUNT.
028900     WRITE ORDER-MASTER-RECORD.
029000     PERFORM 400-PROCESS-ORDER-ITEM-GROUP
029100         VARYING ORDER-ITEM-SUB FROM 1 BY 1
029200         UNTIL ORDER-ITEM-SUB > WS-ITEM-COUNT.
029300*
029400 340-REJECT-UNMATCHED-TRANSACTION.
029500*
029600     MOVE SPACE              TO ERROR-TRANSACTION.
029700     MOVE ORU-ORDER-ID       TO ERROR-TRANSACTION (1:36).
029800     MOVE "ORDER NOT ON MASTER FILE" TO ERROR-TRANSACTION (37:24).
029900     WRITE ERROR-TRANSACTION.
030000     ADD 1 TO REJECT-COUNT.
030100     IF NOT ERRTRAN-SUCCESSFUL
030200         DISPLAY "WRITE ERROR ON ERRTRAN, KEY "
030300             ORU-ORDER-ID
030400         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
030500*
030600 400-PROCESS-ORDER-ITEM-GROUP.
030700*
030800     PERFORM 410-READ-OLD-ORDER-ITEM.
030900     IF WS-SIGN-FACTOR NOT = ZERO
031000         PERFORM 420-APPLY-STOCK-POSTING.                         RPK0296 
031100     PERFORM 430-WRITE-NEW-ORDER-ITEM.
031200*
031300 410-READ-OLD-ORDER-ITEM.
031400*
031500     READ OLD-ORDMAST
031600         AT END
031700             DISPLAY "UNEXPECTED EOF WITHIN ORDER ITEM GROUP "
031800                 WS-ORDER-ID.
031900*
032000 420-APPLY-STOCK-POSTING.
032100*
032200     SET PRODUCT-FOUND TO FALSE.
032300     SEARCH ALL PRODUCT-TABLE-ENTRY
032400         AT END
032500             SET PRODUCT-FOUND TO FALSE
032600         WHEN PTE-PRD-ID (PTE-IDX) = OOI-PRODUCT-ID
032700             SET PRODUCT-FOUND TO TRUE.
032800     IF PRODUCT-FOUND
032900         COMPUTE PTE-PRD-QUANTITY (PTE-IDX) =
033000             PTE-PRD-QUANTITY (PTE-IDX) +
033100             (WS-SIGN-FACTOR * OOI-QUANTITY)
033200         ADD 1 TO STOCK-POSTING-COUNT.
033300*
033400 430-WRITE-NEW-ORDER-ITEM.
033500*
033600     MOVE OOI-ORDER-ID       TO OIT-ORDER-ID.
033700     MOVE OOI-PRODUCT-ID     TO OIT-PRODUCT-ID.
033800     MOVE OOI-QUANTITY       TO OIT-QUANTITY.
033900     MOVE OOI-UNIT-PRICE     TO OIT-UNIT-PRICE.
034000     WRITE ORDER-ITEM-RECORD.
034100*
034200 500-REWRITE-PRODUCT-MASTER.
034300*
034400     MOVE PTE-PRD-RECORD (PRODUCT-TABLE-SUB)
034500                     TO NEW-PRODUCT-MASTER-RECORD.
034600     WRITE NEW-PRODUCT-MASTER-RECORD.
034700*
