000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DASH3000.
000400 AUTHOR.        R P KOWALSKI.
000500 INSTALLATION.  MIDLAND DISTRIBUTION SERVICES.
000600 DATE-WRITTEN.  04/05/1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    DASH3000 - OPERATIONS DASHBOARD STATISTICS
001200*
001300*    ONE PASS EACH OVER PRODMAST, SUPPMAST, AND ORDMAST TO BUILD
001400*    THE SINGLE-LINE SUMMARY THE PURCHASING OFFICE POSTS ON THE
001500*    MORNING STATUS BOARD -- COUNTS OF PRODUCTS, SUPPLIERS, AND
001600*    ORDERS ON FILE, THE NUMBER OF LOW-STOCK ITEMS, THE TOTAL
001700*    VALUE OF STOCK ON HAND, AND THE NUMBER OF ORDERS STILL
001800*    PENDING.  NO CONTROL BREAKS, NO DETAIL LINES -- THIS RUN
001900*    PRODUCES EXACTLY ONE REPORT LINE.
002000*
002100*    AMENDMENT HISTORY
002200*    -----------------
002300*    04/05/1994  RPK  ORIGINAL VERSION.
002400*    09/08/1998  LMT  Y2K REVIEW -- NO DATE FIELDS ON THIS
002500*                     REPORT, NO CHANGE REQUIRED.
002600*    04/02/2003  DMS  CHANGED ALL ACCUMULATORS AND COUNTERS TO
002700*                     COMP PER SHOP STANDARD WS-411 (REQUEST
002800*                     CR-2240).
002810*    07/14/2011  TWB  RESTATED WS-ITEM-SKIP-COUNT AND WS-ITEM-
002820*                     SKIP-SUB AS STANDALONE 77-LEVEL ITEMS
002830*                     INSTEAD OF A DUMMY ITEM-SKIP-FIELDS GROUP,
002840*                     PER THE SHOP STANDARDS REVIEW (REQUEST
002850*                     CR-3320).
002900******************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400*
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900*
004000 FILE-CONTROL.
004100*
004200     SELECT PRODMAST ASSIGN TO "PRODMAST"
004300                     ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT SUPPMAST ASSIGN TO "SUPPMAST"
004500                     ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT ORDMAST  ASSIGN TO "ORDMAST"
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT DASHRPT  ASSIGN TO "DASHRPT"
004900                     ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  PRODMAST.
005600*
005700 COPY "Cobol-Copy-Prodmast.cpy".
005800*
005900 FD  SUPPMAST.
006000*
006100 COPY "Cobol-Copy-Suppmast.cpy".
006200*
006300 FD  ORDMAST.
006400*
006500 COPY "Cobol-Copy-Ordmast.cpy".
007600*
007700 FD  DASHRPT.
007800*
007900 01  PRINT-AREA                      PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008210 77  WS-ITEM-SKIP-COUNT          PIC S9(4)   COMP    VALUE ZERO.   CR3320
008220 77  WS-ITEM-SKIP-SUB            PIC S9(4)   COMP    VALUE ZERO.   CR3320
008230*
008300 01  SWITCHES.
008400     05  PRODMAST-EOF-SWITCH         PIC X   VALUE "N".
008500         88  PRODMAST-EOF                    VALUE "Y".
008600     05  SUPPMAST-EOF-SWITCH         PIC X   VALUE "N".
008700         88  SUPPMAST-EOF                    VALUE "Y".
008800     05  ORDMAST-EOF-SWITCH          PIC X   VALUE "N".
008900         88  ORDMAST-EOF                     VALUE "Y".
009000*
009100 01  ACCUMULATOR-FIELDS.                                          CR2240  
009200     05  WS-TOTAL-PRODUCTS           PIC S9(7)   COMP    VALUE ZERO.
009300     05  WS-LOW-STOCK-COUNT          PIC S9(7)   COMP    VALUE ZERO.
009400     05  WS-TOTAL-SUPPLIERS          PIC S9(7)   COMP    VALUE ZERO.
009500     05  WS-TOTAL-ORDERS             PIC S9(7)   COMP    VALUE ZERO.
009600     05  WS-PENDING-ORDERS           PIC S9(7)   COMP    VALUE ZERO.
009700     05  WS-TOTAL-STOCK-VALUE        PIC S9(9)V99 COMP-3 VALUE ZERO.
009800*
009900 01  ACCUMULATOR-FIELDS-REDEFINE REDEFINES ACCUMULATOR-FIELDS.
010000     05  FILLER                      PIC X(28).
010100     05  WS-STOCK-VALUE-BYTES        PIC X(06).
010200*
010300 01  LINE-EXTENSION-FIELDS.
010400     05  WS-LINE-VALUE               PIC S9(9)V99 COMP-3 VALUE ZERO.
010500*
010600 01  LINE-EXTENSION-REDEFINE REDEFINES LINE-EXTENSION-FIELDS.
010700     05  WS-LINE-VALUE-BYTES         PIC X(06).
010800*
010850 COPY "Cobol-Copy-Dashstat.cpy".
010870*
010900 PROCEDURE DIVISION.
011000*
011100 000-BUILD-DASHBOARD.
011200*
011300     OPEN INPUT  PRODMAST
011400                 SUPPMAST
011500                 ORDMAST
011600          OUTPUT DASHRPT.
011700     PERFORM 100-SUMMARIZE-PRODUCTS
011800         UNTIL PRODMAST-EOF.
011900     PERFORM 200-SUMMARIZE-SUPPLIERS
012000         UNTIL SUPPMAST-EOF.
012100     PERFORM 300-SUMMARIZE-ORDERS
012200         UNTIL ORDMAST-EOF.
012300     PERFORM 500-PRINT-DASHBOARD-LINE.
012400     CLOSE PRODMAST
012500           SUPPMAST
012600           ORDMAST
012700           DASHRPT.
012800     STOP RUN.
012900*
013000 100-SUMMARIZE-PRODUCTS.
013100*
013200     READ PRODMAST
013300         AT END
013400             SET PRODMAST-EOF TO TRUE.
013500     IF NOT PRODMAST-EOF
013600         ADD 1 TO WS-TOTAL-PRODUCTS
013700         PERFORM 110-TEST-LOW-STOCK
013800         PERFORM 120-EXTEND-STOCK-VALUE.
013900*
014000 110-TEST-LOW-STOCK.
014100*
014200     IF PRD-QUANTITY NOT > PRD-MIN-STOCK
014300         ADD 1 TO WS-LOW-STOCK-COUNT.
014400*
014500 120-EXTEND-STOCK-VALUE.
014600*
014700     COMPUTE WS-LINE-VALUE = PRD-PRICE * PRD-QUANTITY.
014800     ADD WS-LINE-VALUE TO WS-TOTAL-STOCK-VALUE.
014900*
015000 200-SUMMARIZE-SUPPLIERS.
015100*
015200     READ SUPPMAST
015300         AT END
015400             SET SUPPMAST-EOF TO TRUE.
015500     IF NOT SUPPMAST-EOF
015600         ADD 1 TO WS-TOTAL-SUPPLIERS.
015700*
015800 300-SUMMARIZE-ORDERS.
015900*
016000     READ ORDMAST
016100         AT END
016200             SET ORDMAST-EOF TO TRUE.
016300     IF NOT ORDMAST-EOF
016400         ADD 1 TO WS-TOTAL-ORDERS
016500         PERFORM 310-TEST-PENDING-ORDER
016600         PERFORM 320-SKIP-ORDER-ITEM-LINES.
016700*
016800 310-TEST-PENDING-ORDER.
016900*
017000     IF ORD-PENDING
017100         ADD 1 TO WS-PENDING-ORDERS.
017200*
017300 320-SKIP-ORDER-ITEM-LINES.
017400*
017500     MOVE ORD-ITEM-COUNT TO WS-ITEM-SKIP-COUNT.
017600     PERFORM 330-READ-AND-SKIP-ITEM
017700         VARYING WS-ITEM-SKIP-SUB FROM 1 BY 1
017800         UNTIL WS-ITEM-SKIP-SUB > WS-ITEM-SKIP-COUNT.
017900*
018000 330-READ-AND-SKIP-ITEM.
018100*
018200     READ ORDMAST
018300         AT END
018400             SET ORDMAST-EOF TO TRUE.
018500*
018600 500-PRINT-DASHBOARD-LINE.
018700*
019000     MOVE WS-TOTAL-PRODUCTS      TO DSH-TOTAL-PRODUCTS.
019100     MOVE WS-TOTAL-SUPPLIERS     TO DSH-TOTAL-SUPPLIERS.
019200     MOVE WS-TOTAL-ORDERS        TO DSH-TOTAL-ORDERS.
019300     MOVE WS-LOW-STOCK-COUNT     TO DSH-LOW-STOCK-CNT.
019400     MOVE WS-TOTAL-STOCK-VALUE   TO DSH-TOTAL-STOCK-VAL.
019500     MOVE WS-PENDING-ORDERS      TO DSH-PENDING-ORDERS.
019600     MOVE DASHBOARD-STATS-LINE   TO PRINT-AREA.
019700     WRITE PRINT-AREA AFTER ADVANCING PAGE.
019800*
