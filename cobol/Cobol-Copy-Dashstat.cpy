000100******************************************************************
000200*    DASHSTAT - DASHBOARD STATS REPORT LINE LAYOUT
000300*
000400*    ONE LINE PER RUN OF DASH3000.  EDITED FOR PRINTING --
000500*    THE RUNNING ACCUMULATORS THEMSELVES ARE COMP FIELDS IN
000600*    DASH3000 WORKING-STORAGE AND ARE ONLY MOVED HERE AT
000700*    REPORT TIME.
000800*
000900*    04/05/1994  RPK  ORIGINAL LAYOUT FOR DASH3000.
001000*    09/08/1998  LMT  Y2K REVIEW -- NO DATE FIELDS ON THIS
001100*                     LINE, NO CHANGE REQUIRED.
001200******************************************************************
001300*
001400 01  DASHBOARD-STATS-LINE.
001500     05  FILLER                      PIC X(02)   VALUE SPACE.
001600     05  DSH-TOTAL-PRODUCTS          PIC ZZZ,ZZZ,ZZ9.
001700     05  FILLER                      PIC X(03)   VALUE SPACE.
001800     05  DSH-TOTAL-SUPPLIERS         PIC ZZZ,ZZZ,ZZ9.
001900     05  FILLER                      PIC X(03)   VALUE SPACE.
002000     05  DSH-TOTAL-ORDERS            PIC ZZZ,ZZZ,ZZ9.
002100     05  FILLER                      PIC X(03)   VALUE SPACE.
002200     05  DSH-LOW-STOCK-CNT           PIC ZZZ,ZZZ,ZZ9.
002300     05  FILLER                      PIC X(03)   VALUE SPACE.
002400     05  DSH-TOTAL-STOCK-VAL         PIC Z,ZZZ,ZZZ,ZZ9.99-.
002500     05  FILLER                      PIC X(03)   VALUE SPACE.
002600     05  DSH-PENDING-ORDERS          PIC ZZZ,ZZZ,ZZ9.
002700     05  FILLER                      PIC X(43)   VALUE SPACE.
002800*
