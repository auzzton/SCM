000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ORDC1000.
000400 AUTHOR.        R P KOWALSKI.
000500 INSTALLATION.  MIDLAND DISTRIBUTION SERVICES.
000600 DATE-WRITTEN.  03/14/1990.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    ORDC1000 - PURCHASE ORDER CREATION
001200*
001300*    READS ORDER REQUESTS FROM ORDREQ (A HEADER TRANSACTION
001400*    FOLLOWED BY ITS LINE TRANSACTIONS), VALIDATES THE SUPPLIER
001500*    AND EVERY REQUESTED PRODUCT AGAINST THE IN-MEMORY TABLES
001600*    LOADED FROM SUPPMAST AND PRODMAST, PRICES EACH LINE AT THE
001700*    PRODUCT'S CURRENT PRD-PRICE, AND EXTENDS ORDMAST WITH THE
001800*    NEW ORDER HEADER AND ITS LINES.  A REQUEST NAMING A
001900*    SUPPLIER OR PRODUCT NOT ON FILE IS REJECTED WHOLE -- NO
002000*    PARTIAL ORDER IS EVER WRITTEN.
002100*
002200*    SUPPMAST AND PRODMAST HAVE NO INDEXED OR RELATIVE ORGANIZA-
002300*    TION AVAILABLE TO THIS JOB (LINE SEQUENTIAL ONLY), SO BOTH
002400*    ARE LOADED ONCE INTO SORTED WORKING-STORAGE TABLES AND
002500*    SEARCHED WITH SEARCH ALL -- THE SAME ROLE THE INDEXED AND
002600*    RELATIVE FILES PLAY IN IND2000 AND REL4000, RESTATED AS A
002700*    TABLE LOOKUP BECAUSE THE MASTER FILES THEMSELVES CANNOT BE.
002800*
002900*    AMENDMENT HISTORY
003000*    -----------------
003100*    03/14/1990  JH   ORIGINAL VERSION.
003200*    06/19/1993  RPK  REWORKED THE SUPPLIER AND PRODUCT LOOKUPS
003300*                     FROM A LINEAR SCAN TO SEARCH ALL AGAINST
003400*                     SORTED TABLES (PURCHASING REQUEST PO-1133)
003500*                     -- MASTER FILES MUST BE IN ASCENDING ID
003600*                     ORDER FOR THIS TO WORK.
003700*    02/11/1996  RPK  SPLIT THE ORDER LINE BUFFER OUT SO A
003800*                     REJECTED REQUEST NEVER TOUCHES ORDMAST.
003900*    09/08/1998  LMT  Y2K REVIEW -- ORT-ORDER-DATE IS SUPPLIED
004000*                     BY THE REQUESTING SYSTEM AS A FULL ISO
004100*                     TIMESTAMP STRING, NOT A PACKED DATE FIELD,
004200*                     NO CHANGE REQUIRED.
004300*    04/02/2003  DMS  CHANGED ALL SUBSCRIPTS AND COUNTERS TO
004400*                     COMP PER SHOP STANDARD WS-411 (REQUEST
004500*                     CR-2240).
004510*    03/22/2011  TWB  DROPPED STE-SUP-STATUS FROM THE SUPPLIER
004520*                     TABLE -- IT WAS LOADED FROM SUP-STATUS BUT
004530*                     320-VALIDATE-SUPPLIER NEVER TESTED IT.
004540*                     SUP-STATUS ITSELF IS GONE FROM SUPPMAST
004550*                     (REQUEST CR-3312).
004560*    07/21/2011  TWB  THE VARYING UNTIL ON 330-PROCESS-ORDER-LINE
004570*                     STOPPED READING ORDREQ AS SOON AS ONE LINE'S
004580*                     PRODUCT FAILED, SINCE THE UNTIL TESTS BEFORE
004590*                     EACH PASS -- A BAD PRODUCT ANYWHERE BUT THE
004591*                     LAST LINE LEFT THE REST OF THAT ORDER'S LINE
004592*                     TRANSACTIONS SITTING ON ORDREQ, AND THE NEXT
004593*                     310-READ-ORDER-REQUEST MISREAD ONE OF THEM AS
004594*                     THE FOLLOWING ORDER'S HEADER.  DROPPED THE
004595*                     "OR NOT REQUEST-VALID" TEST SO ALL
004596*                     ORDER-LINE-COUNT LINES ARE ALWAYS READ --
004597*                     330 ALREADY SKIPS 350-EXTEND-LINE-PRICE WHEN
004598*                     INVALID, SO A FAILED LINE NOW JUST DRAINS
004599*                     LIKE 390-SKIP-ORDER-LINES DOES ON A BAD
004600*                     SUPPLIER (REQUEST CR-3325).
004610******************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600*
005700 FILE-CONTROL.
005800*
005900     SELECT SUPPMAST ASSIGN TO "SUPPMAST"
006000                     ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT PRODMAST ASSIGN TO "PRODMAST"
006200                     ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT ORDREQ   ASSIGN TO "ORDREQ"
006400                     ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT ORDMAST  ASSIGN TO "ORDMAST"
006600                     ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT ERRTRAN  ASSIGN TO "ERRTRAN"
006800                     ORGANIZATION IS LINE SEQUENTIAL
006900                     FILE STATUS IS ERRTRAN-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  SUPPMAST.
007600*
007700 COPY "Cobol-Copy-Suppmast.cpy".
007800*
007900 FD  PRODMAST.
008000*
008100 COPY "Cobol-Copy-Prodmast.cpy".
008200*
008300 FD  ORDREQ.
008400*
008500 01  ORDER-REQUEST-RECORD.
008600     05  ORQ-RECORD-TYPE         PIC X(01).
008700         88  ORQ-HEADER-RECORD           VALUE "H".
008800         88  ORQ-LINE-RECORD             VALUE "L".
008900     05  ORQ-HEADER-DATA.
009000         10  ORQ-ORDER-ID        PIC X(36).
009100         10  ORQ-SUPPLIER-ID     PIC X(36).
009200         10  ORQ-ORDER-DATE      PIC X(26).
009300         10  ORQ-ITEM-COUNT      PIC S9(4).
009400     05  ORQ-LINE-DATA REDEFINES ORQ-HEADER-DATA.
009500         10  ORQ-LINE-ORDER-ID   PIC X(36).
009600         10  ORQ-LINE-PRODUCT-ID PIC X(36).
009700         10  ORQ-LINE-QUANTITY   PIC S9(7).
009800         10  FILLER              PIC X(23).
009900*
010000 FD  ORDMAST.
010100*
010200 COPY "Cobol-Copy-Ordmast.cpy".
010300*
010400 FD  ERRTRAN.
010500*
010600 01  ERROR-TRANSACTION           PIC X(112).
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000 01  SWITCHES.
011010     05  SUPPMAST-EOF-SWITCH     PIC X   VALUE "N".
011020         88  SUPPMAST-EOF                VALUE "Y".
011030     05  PRODMAST-EOF-SWITCH     PIC X   VALUE "N".
011040         88  PRODMAST-EOF                VALUE "Y".
011100     05  ORDREQ-EOF-SWITCH       PIC X   VALUE "N".
011200         88  ORDREQ-EOF                  VALUE "Y".
011300     05  SUPPLIER-FOUND-SWITCH   PIC X   VALUE "Y".
011400         88  SUPPLIER-FOUND              VALUE "Y".
011500     05  PRODUCT-FOUND-SWITCH    PIC X   VALUE "Y".
011600         88  PRODUCT-FOUND               VALUE "Y".
011700     05  REQUEST-VALID-SWITCH    PIC X   VALUE "Y".
011800         88  REQUEST-VALID               VALUE "Y".
011900*
012000 01  FILE-STATUS-FIELDS.
012100     05  ERRTRAN-FILE-STATUS     PIC XX.
012200         88  ERRTRAN-SUCCESSFUL          VALUE "00".
012300*
012400 01  TABLE-CONTROL-FIELDS.                                        CR2240  
012500     05  SUPPLIER-TABLE-MAX      PIC S9(5)   COMP    VALUE +2000.
012600     05  SUPPLIER-TABLE-COUNT    PIC S9(5)   COMP    VALUE ZERO.
012700     05  PRODUCT-TABLE-MAX       PIC S9(5)   COMP    VALUE +5000.
012800     05  PRODUCT-TABLE-COUNT     PIC S9(5)   COMP    VALUE ZERO.
012900     05  ORDER-LINE-COUNT        PIC S9(4)   COMP    VALUE ZERO.
013000     05  ORDER-LINE-SUB          PIC S9(4)   COMP    VALUE ZERO.
013100*
013200 01  SUPPLIER-TABLE.                                              PO1133  
013300     05  SUPPLIER-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
013400             DEPENDING ON SUPPLIER-TABLE-COUNT
013500             ASCENDING KEY IS STE-SUP-ID
013600             INDEXED BY STE-IDX.
013700         10  STE-SUP-ID          PIC X(36).
013900*
014000 01  PRODUCT-TABLE.                                               PO1133  
014100     05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
014200             DEPENDING ON PRODUCT-TABLE-COUNT
014300             ASCENDING KEY IS PTE-PRD-ID
014400             INDEXED BY PTE-IDX.
014500         10  PTE-PRD-ID          PIC X(36).
014600         10  PTE-PRD-PRICE       PIC S9(9)V99 COMP-3.
014700*
014800 01  ORDER-LINE-BUFFER.                                           RPK0296 
014900     05  ORDER-LINE-ENTRY OCCURS 200 TIMES
015000             INDEXED BY OLE-IDX.
015100         10  OLE-PRODUCT-ID      PIC X(36).
015200         10  OLE-QUANTITY        PIC S9(7).
015300         10  OLE-UNIT-PRICE      PIC S9(9)V99 COMP-3.
015400         10  OLE-EXTENDED-PRICE  PIC S9(9)V99 COMP-3.
015500*
015600 01  ORDER-HEADER-WORK.
015700     05  WS-ORDER-ID             PIC X(36).
015800     05  WS-SUPPLIER-ID          PIC X(36).
015900     05  WS-ORDER-DATE           PIC X(26).
016000     05  WS-ORDER-TOTAL          PIC S9(9)V99 COMP-3    VALUE ZERO.
016100*
016200 01  WS-ORDER-DATE-SPLIT REDEFINES WS-ORDER-DATE.
016300     05  WS-ORDER-DATE-CALENDAR  PIC X(10).
016400     05  WS-ORDER-DATE-CLOCK     PIC X(16).
016500*
016600 01  REJECT-REASON-FIELDS.
016700     05  WS-REJECT-REASON        PIC X(40)   VALUE SPACE.
016800*
016900 PROCEDURE DIVISION.
017000*
017100 000-CREATE-ORDERS.
017200*
017300     OPEN INPUT  SUPPMAST
017400                 PRODMAST
017500                 ORDREQ
017600          EXTEND ORDMAST
017700          OUTPUT ERRTRAN.
017800     PERFORM 100-LOAD-SUPPLIER-TABLE
017900         VARYING SUPPLIER-TABLE-COUNT FROM 1 BY 1
018000         UNTIL SUPPMAST-EOF.
018100     PERFORM 150-LOAD-PRODUCT-TABLE
018200         VARYING PRODUCT-TABLE-COUNT FROM 1 BY 1
018300         UNTIL PRODMAST-EOF.
018400     PERFORM 310-READ-ORDER-REQUEST.
018500     PERFORM 300-PROCESS-ORDER-REQUEST
018600         UNTIL ORDREQ-EOF.
018700     CLOSE SUPPMAST
018800           PRODMAST
018900           ORDREQ
019000           ORDMAST
019100           ERRTRAN.
019200     STOP RUN.
019300*
019400 100-LOAD-SUPPLIER-TABLE.
019500*
019600     READ SUPPMAST
019700         AT END
019800             SET SUPPMAST-EOF TO TRUE
019900             SUBTRACT 1 FROM SUPPLIER-TABLE-COUNT.
020000     IF NOT SUPPMAST-EOF
020100         MOVE SUP-ID     TO STE-SUP-ID (SUPPLIER-TABLE-COUNT).
020300*
020400 150-LOAD-PRODUCT-TABLE.
020500*
020600     READ PRODMAST
020700         AT END
020800             SET PRODMAST-EOF TO TRUE
020900             SUBTRACT 1 FROM PRODUCT-TABLE-COUNT.
021000     IF NOT PRODMAST-EOF
021100         MOVE PRD-ID     TO PTE-PRD-ID    (PRODUCT-TABLE-COUNT)
021200         MOVE PRD-PRICE  TO PTE-PRD-PRICE (PRODUCT-TABLE-COUNT).
021300*
021400 300-PROCESS-ORDER-REQUEST.
021500*
021600     SET REQUEST-VALID TO TRUE.
021700     MOVE SPACE TO WS-REJECT-REASON.
021800     MOVE ORQ-ORDER-ID      TO WS-ORDER-ID.
021900     MOVE ORQ-SUPPLIER-ID   TO WS-SUPPLIER-ID.
022000     MOVE ORQ-ORDER-DATE    TO WS-ORDER-DATE.
022100     MOVE ORQ-ITEM-COUNT    TO ORDER-LINE-COUNT.
022200     MOVE ZERO              TO WS-ORDER-TOTAL.
022300     PERFORM 320-VALIDATE-SUPPLIER.
022400     IF REQUEST-VALID
022500         PERFORM 330-PROCESS-ORDER-LINE
022600             VARYING ORDER-LINE-SUB FROM 1 BY 1
022700             UNTIL ORDER-LINE-SUB > ORDER-LINE-COUNT             CR3325
022800     ELSE
023000         PERFORM 390-SKIP-ORDER-LINES.
023100     IF REQUEST-VALID
023200         PERFORM 370-WRITE-ORDER-HEADER
023300     ELSE
023400         PERFORM 380-REJECT-ORDER-REQUEST.
023500     PERFORM 310-READ-ORDER-REQUEST.
023600*
023700 310-READ-ORDER-REQUEST.
023800*
023900     READ ORDREQ INTO ORDER-REQUEST-RECORD
024000         AT END
024100             SET ORDREQ-EOF TO TRUE.
024200*
024300 320-VALIDATE-SUPPLIER.
024400*
024500     SET SUPPLIER-FOUND TO FALSE.
024600     SEARCH ALL SUPPLIER-TABLE-ENTRY
024700         AT END
024800             SET SUPPLIER-FOUND TO FALSE
024900         WHEN STE-SUP-ID (STE-IDX) = WS-SUPPLIER-ID
025000             SET SUPPLIER-FOUND TO TRUE.
025100     IF NOT SUPPLIER-FOUND
025200         SET REQUEST-VALID TO FALSE
025300         MOVE "SUPPLIER NOT FOUND" TO WS-REJECT-REASON.
025400*
025500 330-PROCESS-ORDER-LINE.
025600*
025700     PERFORM 310-READ-ORDER-REQUEST.
025800     PERFORM 340-VALIDATE-PRODUCT.
025900     IF REQUEST-VALID
026000         PERFORM 350-EXTEND-LINE-PRICE.
026100*
026200 340-VALIDATE-PRODUCT.
026300*
026400     SET PRODUCT-FOUND TO FALSE.
026500     SEARCH ALL PRODUCT-TABLE-ENTRY
026600         AT END
026700             SET PRODUCT-FOUND TO FALSE
026800         WHEN PTE-PRD-ID (PTE-IDX) = ORQ-LINE-PRODUCT-ID
026900             SET PRODUCT-FOUND TO TRUE.
027000     IF NOT PRODUCT-FOUND
027100         SET REQUEST-VALID TO FALSE
027200         MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON.
027300*
027400 350-EXTEND-LINE-PRICE.
027500*
027600     MOVE ORQ-LINE-PRODUCT-ID TO OLE-PRODUCT-ID (ORDER-LINE-SUB).
027700     MOVE ORQ-LINE-QUANTITY   TO OLE-QUANTITY   (ORDER-LINE-SUB).
027800     MOVE PTE-PRD-PRICE (PTE-IDX)
027900                              TO OLE-UNIT-PRICE (ORDER-LINE-SUB).
028000     COMPUTE OLE-EXTENDED-PRICE (ORDER-LINE-SUB) =
028100         OLE-UNIT-PRICE (ORDER-LINE-SUB) *
028200         OLE-QUANTITY   (ORDER-LINE-SUB).
028300     ADD OLE-EXTENDED-PRICE (ORDER-LINE-SUB) TO WS-ORDER-TOTAL.
028400*
028500 360-WRITE-ORDER-ITEM.
028600*
028700     MOVE WS-ORDER-ID            TO OIT-ORDER-ID.
028800     MOVE OLE-PRODUCT-ID (ORDER-LINE-SUB) TO OIT-PRODUCT-ID.
028900     MOVE OLE-QUANTITY   (ORDER-LINE-SUB) TO OIT-QUANTITY.
029000     MOVE OLE-UNIT-PRICE (ORDER-LINE-SUB) TO OIT-UNIT-PRICE.
029100     WRITE ORDER-ITEM-RECORD.
029200*
029300 370-WRITE-ORDER-HEADER.
029400*
029500     MOVE WS-ORDER-ID        TO ORD-ID.
029600     MOVE WS-SUPPLIER-ID     TO ORD-SUPPLIER-ID.
029700     MOVE WS-ORDER-DATE      TO ORD-DATE.
029800     SET ORD-PENDING         TO TRUE.
029900     MOVE WS-ORDER-TOTAL     TO ORD-TOTAL-AMT.
030000     MOVE ORDER-LINE-COUNT   TO ORD-ITEM-COUNT.
030100     WRITE ORDER-MASTER-RECORD.
030200     PERFORM 360-WRITE-ORDER-ITEM
030300         VARYING ORDER-LINE-SUB FROM 1 BY 1
030400         UNTIL ORDER-LINE-SUB > ORDER-LINE-COUNT.
030500*
030600 380-REJECT-ORDER-REQUEST.
030700*
030800     MOVE SPACE              TO ERROR-TRANSACTION.
030900     MOVE WS-ORDER-ID        TO ERROR-TRANSACTION (1:36).
031000     MOVE WS-SUPPLIER-ID     TO ERROR-TRANSACTION (37:36).
031100     MOVE WS-REJECT-REASON   TO ERROR-TRANSACTION (73:40).
031200     WRITE ERROR-TRANSACTION.
031300     IF NOT ERRTRAN-SUCCESSFUL
031400         DISPLAY "WRITE ERROR ON ERRTRAN FOR ORDER "
031500             WS-ORDER-ID
031600         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
031700*
031800 390-SKIP-ORDER-LINES.
031900*
032000     PERFORM 310-READ-ORDER-REQUEST
032100         VARYING ORDER-LINE-SUB FROM 1 BY 1
032200         UNTIL ORDER-LINE-SUB > ORDER-LINE-COUNT.
032300*
