000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    SUPL1000.
000400 AUTHOR.        J HARTLEY.
000500 INSTALLATION.  MIDLAND DISTRIBUTION SERVICES.
000600 DATE-WRITTEN.  11/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    SUPL1000 - SUPPLIER MASTER LISTING
001200*
001300*    SEQUENTIAL READ OF SUPPMAST, PRINTS ONE LINE PER SUPPLIER.
001400*    NO CALCULATION, NO CONTROL BREAK -- THIS IS THE BATCH
001500*    FORM OF THE PURCHASING DEPARTMENT'S SUPPLIER LOOKUP/LISTING
001600*    REQUEST.  ORDC1000 DOES ITS OWN SUPPLIER LOOKUP AT ORDER
001700*    CREATE TIME -- THIS PROGRAM IS FOR THE PRINTED VENDOR LIST
001800*    ONLY.
001900*
002000*    AMENDMENT HISTORY
002100*    -----------------
002200*    11/02/1989  JH   ORIGINAL VERSION.
002300*    06/19/1993  RPK  ADDED SUP-STATUS COLUMN TO THE PRINT LINE
002400*                     PER PURCHASING REQUEST PO-1133.
002500*    09/08/1998  LMT  Y2K REVIEW -- FORMATTED-DATE IS 4-DIGIT
002600*                     YEAR ALREADY, NO CHANGE REQUIRED.
002700*    04/02/2003  DMS  CHANGED PAGE-COUNT AND LINE-COUNT TO COMP
002800*                     PER SHOP STANDARD WS-411 (REQUEST CR-2240).
002810*    03/22/2011  TWB  DROPPED THE "S" STATUS COLUMN -- SUP-STATUS
002820*                     IS GONE FROM SUPPMAST, THE VENDOR-HOLD
002830*                     PROCESS IT SUPPORTED WAS RETIRED IN 2010
002840*                     (REQUEST CR-3312).
002850*    07/14/2011  TWB  RESTATED PAGE-COUNT AND LINE-COUNT AS
002860*                     STANDALONE 77-LEVEL ITEMS INSTEAD OF
002870*                     ELEMENTS OF PRINT-FIELDS, PER THE SHOP
002880*                     STANDARDS REVIEW (REQUEST CR-3320).
002890*    07/21/2011  TWB  REMOVED FIRST-RECORD-SWITCH -- IT CARRIED AN
002891*                     INITIAL VALUE BUT WAS NEVER SET OR TESTED
002892*                     ANYWHERE IN THE RUN.  LINE-COUNT'S OWN
002893*                     INITIAL VALUE OF +99 ALREADY FORCES THE
002894*                     HEADING ONTO THE FIRST PRINT LINE, SO THE
002895*                     SWITCH WAS NEVER NEEDED (REQUEST CR-3326).
002900******************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400*
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900*
004000 FILE-CONTROL.
004100*
004200     SELECT SUPPMAST ASSIGN TO "SUPPMAST"
004300                     ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT SUPPRPT  ASSIGN TO "SUPPRPT"
004500                     ORGANIZATION IS LINE SEQUENTIAL.
004600*
004700 DATA DIVISION.
004800*
004900 FILE SECTION.
005000*
005100 FD  SUPPMAST.
005200*
005300 COPY "Cobol-Copy-Suppmast.cpy".
005400*
005500 FD  SUPPRPT.
005600*
005700 01  PRINT-AREA                     PIC X(132).
005800*
005900 WORKING-STORAGE SECTION.
006000*
006010 77  PAGE-COUNT              PIC S9(3)   COMP    VALUE ZERO.       CR3320
006020 77  LINE-COUNT              PIC S9(3)   COMP    VALUE +99.        CR3320
006030*
006100 01  SWITCHES.
006200     05  SUPPMAST-EOF-SWITCH        PIC X   VALUE "N".
006300         88  SUPPMAST-EOF                   VALUE "Y".
006600*
006700 01  PRINT-FIELDS.
006900     05  LINES-ON-PAGE       PIC S9(3)   COMP    VALUE +55.
007100     05  SUPPLIER-COUNT      PIC S9(7)   COMP    VALUE ZERO.
007200*
007300 01  CURRENT-DATE-FIELDS.
007400     05  CD-YY               PIC 99.
007500     05  CD-MONTH            PIC 99.
007600     05  CD-DAY              PIC 99.
007700*
007800 01  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE-FIELDS.
007900     05  CDN-YEAR-MONTH-DAY  PIC 9(6).
008000*
008500 01  HEADING-LINE-1.
008600     05  FILLER              PIC X(7)    VALUE "DATE:  ".
008700     05  HL1-MONTH           PIC 9(2).
008800     05  FILLER              PIC X(1)    VALUE "/".
008900     05  HL1-DAY             PIC 9(2).
009000     05  FILLER              PIC X(1)    VALUE "/".
009100     05  HL1-YEAR            PIC 9(4).
009200     05  FILLER              PIC X(15)   VALUE SPACE.
009300     05  FILLER              PIC X(20)   VALUE "SUPPLIER MASTER LIS".
009400     05  FILLER              PIC X(20)   VALUE "TING                ".
009500     05  FILLER              PIC X(12)   VALUE "      PAGE: ".
009600     05  HL1-PAGE-NUMBER     PIC ZZZ9.
009700     05  FILLER              PIC X(44)   VALUE SPACE.
009800*
009900 01  HEADING-LINE-2.
010000     05  FILLER              PIC X(8)    VALUE "SUP ID  ".
010100     05  FILLER              PIC X(20)   VALUE "SUPPLIER NAME       ".
010200     05  FILLER              PIC X(20)   VALUE "CONTACT             ".
010400     05  FILLER              PIC X(84)   VALUE SPACE.
010420 01  HEADING-LINE-2-R REDEFINES HEADING-LINE-2.
010440     05  FILLER              PIC X(8).
010460     05  HL2-NAME-TITLE      PIC X(20).
010480     05  HL2-CONTACT-TITLE   PIC X(20).
010490     05  FILLER              PIC X(84).
010500*
010600 01  SUPPLIER-LINE.
010700     05  SL-SUP-ID           PIC X(36).
010800     05  FILLER              PIC X(2)    VALUE SPACE.
010900     05  SL-SUP-NAME         PIC X(30).
011000     05  FILLER              PIC X(2)    VALUE SPACE.
011100     05  SL-SUP-CONTACT      PIC X(30)   VALUE SPACE.
011200     05  FILLER              PIC X(2)    VALUE SPACE.
011400     05  FILLER              PIC X(30)   VALUE SPACE.
011500*
011600 01  TOTAL-LINE.
011700     05  FILLER              PIC X(23)      VALUE SPACE.
011800     05  FILLER              PIC X(20)      VALUE "TOTAL SUPPLIERS . . ".
011900     05  TL-SUPPLIER-COUNT   PIC ZZZ,ZZ9.
012000     05  FILLER              PIC X(82)      VALUE SPACE.
012100*
012200 PROCEDURE DIVISION.
012300*
012400 000-LIST-SUPPLIER-MASTER.
012500*
012600     OPEN INPUT  SUPPMAST
012700          OUTPUT SUPPRPT.
012800     PERFORM 100-FORMAT-REPORT-HEADING.
012900     PERFORM 200-PROCESS-SUPPLIER-RECORD
013000         WITH TEST AFTER
013100         UNTIL SUPPMAST-EOF.
013200     PERFORM 500-PRINT-TOTAL-LINE.
013300     CLOSE SUPPMAST
013400           SUPPRPT.
013500     STOP RUN.
013600*
013700 100-FORMAT-REPORT-HEADING.
013800*
013900     ACCEPT CURRENT-DATE-FIELDS FROM DATE.
014000     MOVE CD-MONTH   TO HL1-MONTH.
014100     MOVE CD-DAY     TO HL1-DAY.
014150     MOVE 19         TO HL1-YEAR (1:2).
014200     MOVE CD-YY      TO HL1-YEAR (3:2).
014300*
014400 200-PROCESS-SUPPLIER-RECORD.
014500*
014600     PERFORM 210-READ-SUPPLIER-RECORD.
014700     IF NOT SUPPMAST-EOF
014800         PERFORM 300-PRINT-SUPPLIER-LINE.
014900*
015000 210-READ-SUPPLIER-RECORD.
015100*
015200     READ SUPPMAST
015300         AT END
015400             SET SUPPMAST-EOF TO TRUE.
015500*
015600 300-PRINT-SUPPLIER-LINE.
015700*
015800     IF LINE-COUNT > LINES-ON-PAGE
015900         PERFORM 330-PRINT-HEADING-LINES.
016000     MOVE SUP-ID         TO SL-SUP-ID.
016100     MOVE SUP-NAME       TO SL-SUP-NAME.
016200     MOVE SUP-CONTACT    TO SL-SUP-CONTACT.
016700     MOVE SUPPLIER-LINE  TO PRINT-AREA.
016800     PERFORM 350-WRITE-REPORT-LINE.
016900     ADD 1 TO SUPPLIER-COUNT.
017000*
017100 330-PRINT-HEADING-LINES.
017200*
017300     ADD 1 TO PAGE-COUNT.
017400     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
017500     MOVE HEADING-LINE-1 TO PRINT-AREA.
017600     PERFORM 340-WRITE-PAGE-TOP-LINE.
017700     MOVE HEADING-LINE-2 TO PRINT-AREA.
017800     MOVE 2 TO LINE-COUNT.
017900     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
018000*
018100 340-WRITE-PAGE-TOP-LINE.
018200*
018300     WRITE PRINT-AREA AFTER ADVANCING PAGE.
018400     MOVE 1 TO LINE-COUNT.
018500*
018600 350-WRITE-REPORT-LINE.
018700*
018800     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
018900     ADD 1 TO LINE-COUNT.
019000*
019100 500-PRINT-TOTAL-LINE.
019200*
019300     MOVE SUPPLIER-COUNT TO TL-SUPPLIER-COUNT.
019400     MOVE TOTAL-LINE     TO PRINT-AREA.
019500     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
019600*
