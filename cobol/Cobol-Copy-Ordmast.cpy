000100******************************************************************
000200*    ORDMAST - PURCHASE ORDER MASTER RECORD LAYOUT
000300*
000400*    THE ORDER MASTER FILE HOLDS ONE ORDER-MASTER-RECORD HEADER
000500*    LINE FOLLOWED BY ORD-ITEM-COUNT ORDER-ITEM-RECORD LINES.
000600*    ORD-TOTAL-AMT IS THE SUM OF THE LINE EXTENDED PRICES, SET
000700*    ONCE AT CREATE TIME BY ORDC1000 AND NEVER RECOMPUTED.
000800*
000900*    03/14/1990  JH   ORIGINAL LAYOUT FOR ORDC1000.
001000*    06/19/1993  RPK  ADDED ORD-STATUS 88-LEVELS FOR THE
001100*                     COMPLETED/PENDING/CANCELLED STATES USED
001200*                     BY THE STOCK-POSTING RUN (PO-1133).
001300*    02/11/1996  RPK  ORDER-ITEM-RECORD SPLIT OUT OF THE HEADER
001400*                     RECORD SO A HEADER CAN CARRY MANY LINES.
001500*    09/08/1998  LMT  Y2K REVIEW -- ORD-DATE IS AN ISO TIMESTAMP
001600*                     STRING, NOT A PACKED DATE FIELD, NO CHANGE
001700*                     REQUIRED.
001800******************************************************************
001900*
002000 01  ORDER-MASTER-RECORD.
002100     05  ORD-ID                      PIC X(36).
002200     05  ORD-SUPPLIER-ID             PIC X(36).
002300     05  ORD-DATE                    PIC X(26).
002400     05  ORD-STATUS                  PIC X(10).                   PO1133  
002500         88  ORD-PENDING                     VALUE "PENDING".
002600         88  ORD-COMPLETED                   VALUE "COMPLETED".
002700         88  ORD-CANCELLED                   VALUE "CANCELLED".
002800     05  ORD-TOTAL-AMT               PIC S9(9)V99 COMP-3.
002900     05  ORD-ITEM-COUNT              PIC S9(4).
003000     05  ORD-DATE-SPLIT REDEFINES ORD-DATE.
003100         10  ORD-DATE-CALENDAR       PIC X(10).
003200         10  ORD-DATE-CLOCK          PIC X(16).
003300     05  FILLER                      PIC X(07).
003400*
003500 01  ORDER-ITEM-RECORD.                                           RPK0296 
003600     05  OIT-ORDER-ID                PIC X(36).
003700     05  OIT-PRODUCT-ID              PIC X(36).
003800     05  OIT-QUANTITY                PIC S9(7).
003900     05  OIT-UNIT-PRICE              PIC S9(9)V99 COMP-3.
004000     05  OIT-PRODUCT-ID-SPLIT REDEFINES OIT-PRODUCT-ID.
004100         10  OIT-PRODUCT-ID-PREFIX   PIC X(08).
004200         10  OIT-PRODUCT-ID-REMAINDER PIC X(28).
004300     05  FILLER                      PIC X(05).
004400*
