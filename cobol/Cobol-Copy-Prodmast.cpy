000100******************************************************************
000200*    PRODMAST - PRODUCT CATALOG MASTER RECORD LAYOUT
000300*
000400*    ONE RECORD PER CATALOG ITEM.  PRD-QUANTITY IS THE ON-HAND
000500*    COUNT; IT IS THE ONLY FIELD MOVED BY THE STOCK-POSTING
000600*    LOGIC IN ORDS2000.  PRD-MIN-STOCK IS THE REORDER THRESHOLD
000700*    USED BY THE LOW-STOCK TEST IN PRDL1000 AND DASH3000.
000800*
000900*    11/02/1989  JH   ORIGINAL LAYOUT, CARRIED OVER FROM THE
001000*                     INVENTORY-MASTER-RECORD FAMILY.
001100*    06/19/1993  RPK  ADDED PRD-SUPPLIER-ID FOR THE VENDOR TIE
001200*                     TO SUPPMAST (PURCHASING REQUEST PO-1133).
001300*    02/11/1996  RPK  ADDED PRD-CATEGORY AND PRD-SKU; WIDENED
001400*                     PRD-QUANTITY TO S9(7) -- S9(5) WAS NO
001500*                     LONGER ENOUGH FOR THE WAREHOUSE ITEMS.
001600*    09/08/1998  LMT  Y2K REVIEW -- NO DATE FIELDS ON THIS
001700*                     RECORD, NO CHANGE REQUIRED.
001800******************************************************************
001900*
002000 01  PRODUCT-MASTER-RECORD.
002100     05  PRD-ID                      PIC X(36).
002200     05  PRD-NAME                    PIC X(100).
002300     05  PRD-SKU                     PIC X(40).
002400     05  PRD-CATEGORY                PIC X(50).
002500     05  PRD-QUANTITY                PIC S9(7).                   RPK0296 
002600     05  PRD-PRICE                   PIC S9(9)V99 COMP-3.
002700     05  PRD-MIN-STOCK               PIC S9(7).
002800     05  PRD-SUPPLIER-ID             PIC X(36).                   PO1133  
002900     05  PRD-LOW-STOCK-FLAG          PIC X(01).
003000         88  PRD-LOW-STOCK                   VALUE "Y".
003100         88  PRD-STOCK-OK                    VALUE "N".
003200     05  PRD-QUANTITY-SIGNED REDEFINES PRD-QUANTITY.
003300         10  PRD-QUANTITY-SIGN       PIC X(01).
003400         10  FILLER                  PIC X(06).
003500     05  FILLER                      PIC X(20).
003600*
